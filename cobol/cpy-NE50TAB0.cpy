000100******************************************************************RQ-50231
000200*                                                                *RQ-50231
000300* NOMBRE DEL OBJETO:  NE50TAB0                                   *RQ-50231
000400*                                                                *RQ-50231
000500* DESCRIPCION:  TABLA EN MEMORIA DE EMPLEADOS POR FUENTE, CON    *RQ-50231
000600*               LOS VALORES DE CADA COLUMNA COTEJADA. UNA        *RQ-50231
000700*               OCURRENCIA POR FUENTE (1 = PLANILLA IZQUIERDA,   *RQ-50231
000800*               2 = PLANILLA DERECHA); DENTRO DE CADA FUENTE,    *RQ-50231
000900*               UNA OCURRENCIA POR LEGAJO (EMP-ID) HALLADO       *RQ-50231
001000*               DURANTE LA CARGA, CON UN VALOR POR CADA PAR DE   *RQ-50231
001100*               COLUMNAS PEDIDO EN LA TARJETA DE CONTROL.        *RQ-50231
001200*                                                                *RQ-50231
001300* -------------------------------------------------------------- *RQ-50231
001400*                                                                *RQ-50231
001500*           PREFIJO  : TAB0.                                     *RQ-50231
001600*                                                                *RQ-50231
001700******************************************************************RQ-50231
001800* 09/08/2026 MSOLIS   RQ-50231  ALTA INICIAL DEL LAYOUT.         *RQ-50231
001900* 09/08/2026 MSOLIS   RQ-50231  AGREGADA CABECERA DE COLUMNAS    *RQ-50231
002000*                               PARA VALIDAR CONTRA LA TARJETA.  *RQ-50231
002100******************************************************************RQ-50231
002200     05  TAB0-FUENTE OCCURS 2 TIMES.                              RQ-50231
002300                                                                  RQ-50231
002400         10  TAB0-CANT-COL-CABECERA        PIC S9(04) COMP.       RQ-50231
002500         10  TAB0-COL-CABECERA OCCURS 30 TIMES                    RQ-50231
002600                              PIC X(30).                          RQ-50231
002700                                                                  RQ-50231
002800         10  TAB0-CANT-EMPLEADOS           PIC S9(04) COMP.       RQ-50231
002900         10  TAB0-EMPLEADO OCCURS 1000 TIMES.                     RQ-50231
003000             15  TAB0-EMP-ID               PIC X(20).             RQ-50231
003100             15  TAB0-VALOR OCCURS 25 TIMES                       RQ-50231
003200                           PIC X(50).                             RQ-50231
003300             15  FILLER                    PIC X(10).             RQ-50231
003350         10  FILLER                        PIC X(04).             RQ-50231
