000100******************************************************************RQ-50231
000200*                                                                *RQ-50231
000300* NOMBRE DEL OBJETO:  NE50EFR0                                   *RQ-50231
000400*                                                                *RQ-50231
000500* DESCRIPCION:  AREA DE UN RENGLON DE COTEJO EMPLEADO/CAMPO,     *RQ-50231
000600*               TAL COMO VIENE EXPLOTADO DE LOS ARCHIVOS DE      *RQ-50231
000700*               ENTRADA NE50-ENTRADA-1 / NE50-ENTRADA-2 LUEGO    *RQ-50231
000800*               DE HACER UNSTRING SOBRE EL RENGLON CRUDO.        *RQ-50231
000900*                                                                *RQ-50231
001000* -------------------------------------------------------------- *RQ-50231
001100*                                                                *RQ-50231
001200*           LONGITUD : 108 POSICIONES.                          * RQ-50231
001300*           PREFIJO  : EFR0.                                     *RQ-50231
001400*                                                                *RQ-50231
001500******************************************************************RQ-50231
001600* 09/08/2026 MSOLIS   RQ-50231  ALTA INICIAL DEL LAYOUT.         *RQ-50231
001700******************************************************************RQ-50231
001800     05  NE50EFR0.                                                RQ-50231
001900         10  EFR0-EMP-ID                  PIC X(20).              RQ-50231
002000         10  EFR0-FIELD-NAME               PIC X(30).             RQ-50231
002100         10  EFR0-FIELD-VALUE              PIC X(50).             RQ-50231
002150         10  FILLER                        PIC X(08).             RQ-50231
002200******************************************************************RQ-50231
002300* LA CANTIDAD DE CAMPOS DESCRIPTOS EN ESTA DECLARACION ES 3      *RQ-50231
002400* LA LONGITUD DE CAMPOS DESCRIPTOS EN ESTA DECLARACION ES 108    *RQ-50231
002500******************************************************************RQ-50231
