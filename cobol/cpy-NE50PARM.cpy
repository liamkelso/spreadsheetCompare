000100******************************************************************RQ-50231
000200*                                                                *RQ-50231
000300* NOMBRE DEL OBJETO:  NE50PARM                                   *RQ-50231
000400*                                                                *RQ-50231
000500* DESCRIPCION:  TARJETA DE PARAMETROS DEL JOB DE COTEJO DE       *RQ-50231
000600*               EMPLEADOS (NE50RECN). REEMPLAZA LA CARGA         *RQ-50231
000700*               INTERACTIVA POR CONSOLA DEL PROGRAMA ORIGINAL:   *RQ-50231
000800*               EL NOMBRE DE LA COLUMNA CLAVE Y LA LISTA DE       RQ-50231
000900*               PARES DE COLUMNAS A COTEJAR SE INFORMAN POR      *RQ-50231
001000*               TARJETA DE CONTROL, NO POR PANTALLA.             *RQ-50231
001100*                                                                *RQ-50231
001200*               RENGLON 1              : TIPO 'ID  ' + NOMBRE   * RQ-50231
001300*                                        DE LA COLUMNA CLAVE.    *RQ-50231
001400*               RENGLON 2              : TIPO 'CT  ' + CANTIDAD * RQ-50231
001500*                                        DE PARES DE COLUMNAS.   *RQ-50231
001600*               RENGLONES 3 A 3+N-1     : TIPO 'PR  ' + NOMBRE   *RQ-50231
001700*                                        COLUMNA FUENTE 1 +      *RQ-50231
001800*                                        NOMBRE COLUMNA FUENTE 2.*RQ-50231
001900*                                                                *RQ-50231
002000* -------------------------------------------------------------- *RQ-50231
002100*                                                                *RQ-50231
002200*           LONGITUD : 080 POSICIONES (RENGLON DE TARJETA).      *RQ-50231
002300*           PREFIJO  : CT00 / PARM.                              *RQ-50231
002400*                                                                *RQ-50231
002500******************************************************************RQ-50231
002600* 09/08/2026 MSOLIS   RQ-50231  ALTA INICIAL DEL LAYOUT.         *RQ-50231
002700******************************************************************RQ-50231
002800*---------------------------------------------------------------- RQ-50231
002900*    RENGLON CRUDO DE LA TARJETA DE CONTROL, CON SUS VISTAS       RQ-50231
003000*    REDEFINIDAS POR TIPO DE RENGLON.                             RQ-50231
003100*---------------------------------------------------------------- RQ-50231
003200     05  CT00-RENGLON.                                            RQ-50231
003300         10  CT00-TIPO-RENGLON             PIC X(04).             RQ-50231
003400             88  CT00-88-TIPO-ID                    VALUE 'ID  '. RQ-50231
003500             88  CT00-88-TIPO-CANTIDAD              VALUE 'CT  '. RQ-50231
003600             88  CT00-88-TIPO-PAR                    VALUE 'PR  '.RQ-50231
003700         10  CT00-RESTO-RENGLON            PIC X(76).             RQ-50231
003800                                                                  RQ-50231
003900     05  CT00-VISTA-ID REDEFINES CT00-RENGLON.                    RQ-50231
004000         10  FILLER                        PIC X(04).             RQ-50231
004100         10  CT00-ID-NOMBRE-COLUMNA        PIC X(30).             RQ-50231
004200         10  FILLER                        PIC X(46).             RQ-50231
004300                                                                  RQ-50231
004400     05  CT00-VISTA-CANTIDAD REDEFINES CT00-RENGLON.              RQ-50231
004500         10  FILLER                        PIC X(04).             RQ-50231
004600         10  CT00-CANTIDAD-PARES-ALFA      PIC 9(02).             RQ-50231
004700         10  FILLER                        PIC X(74).             RQ-50231
004800                                                                  RQ-50231
004900     05  CT00-VISTA-PAR REDEFINES CT00-RENGLON.                   RQ-50231
005000         10  FILLER                        PIC X(04).             RQ-50231
005100         10  CT00-PAR-COLUMNA-FUENTE1      PIC X(30).             RQ-50231
005200         10  CT00-PAR-COLUMNA-FUENTE2      PIC X(30).             RQ-50231
005300         10  FILLER                        PIC X(16).             RQ-50231
005400                                                                  RQ-50231
005500*---------------------------------------------------------------- RQ-50231
005600*    PARAMETROS DEL JOB YA CARGADOS EN WORKING-STORAGE.           RQ-50231
005700*---------------------------------------------------------------- RQ-50231
005800     05  PARM-DATOS-JOB.                                          RQ-50231
005900         10  PARM-ID-NOMBRE-COLUMNA        PIC X(30).             RQ-50231
006000         10  PARM-CANTIDAD-PARES           PIC S9(04) COMP.       RQ-50231
006100         10  PARM-FUENTE OCCURS 2 TIMES.                          RQ-50231
006200             15  PARM-COLUMNA OCCURS 25 TIMES                     RQ-50231
006300                             PIC X(30).                           RQ-50231
006350             15  FILLER                    PIC X(04).             RQ-50231
006400         10  FILLER                        PIC X(08).             RQ-50231
