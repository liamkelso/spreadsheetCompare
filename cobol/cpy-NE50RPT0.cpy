000100******************************************************************RQ-50231
000200*                                                                *RQ-50231
000300* NOMBRE DEL OBJETO:  NE50RPT0                                   *RQ-50231
000400*                                                                *RQ-50231
000500* DESCRIPCION:  RENGLON DEL REPORTE DE DISCREPANCIAS DE COTEJO.  *RQ-50231
000600*               UN MENSAJE DE TEXTO LIBRE POR RENGLON, SIN       *RQ-50231
000700*               ENCABEZADOS DE PAGINA NI TOTALES NUMERICOS.      *RQ-50231
000800*                                                                *RQ-50231
000900* -------------------------------------------------------------- *RQ-50231
001000*                                                                *RQ-50231
001100*           LONGITUD : 128 POSICIONES.                          * RQ-50231
001200*           PREFIJO  : RPT0.                                     *RQ-50231
001300*                                                                *RQ-50231
001400******************************************************************RQ-50231
001500* 09/08/2026 MSOLIS   RQ-50231  ALTA INICIAL DEL LAYOUT.         *RQ-50231
001600******************************************************************RQ-50231
001700     05  NE50RPT0.                                                RQ-50231
001800         10  RPT0-MSG-TEXT                 PIC X(120).            RQ-50231
001850         10  FILLER                        PIC X(08).             RQ-50231
001900******************************************************************RQ-50231
002000* LA CANTIDAD DE CAMPOS DESCRIPTOS EN ESTA DECLARACION ES 1      *RQ-50231
002100* LA LONGITUD DE CAMPOS DESCRIPTOS EN ESTA DECLARACION ES 128    *RQ-50231
002200******************************************************************RQ-50231
