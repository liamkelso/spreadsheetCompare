000100***************************************************************** RQ-50231
000200* Program name:    NE50RECN.                                    * RQ-50231
000300* Original author: gforrich.                                    * RQ-50231
000400*                                                                *RQ-50231
000500* Maintenence Log                                               * RQ-50231
000600* Date       Author        Maintenance Requirement.             * RQ-50231
000700* ---------- ------------  -------------------------------------* RQ-50231
000800* 13/04/1987 GFORRI       RQ-04417 Initial Version. Cotejo de   * RQ-50231
000900*                         legajos entre planilla de RRHH y      * RQ-50231
001000*                         planilla de Nomina (dos QSAM planos). * RQ-50231
001100* 02/09/1987 GFORRI       RQ-04512 Corrige comparacion de       * RQ-50231
001200*                         campos: se pisaba el indicador de     * RQ-50231
001300*                         discrepancia entre legajos.           * RQ-50231
001400* 19/01/1988 LROMER       RQ-04788 Agrega validacion de columna * RQ-50231
001500*                         de legajo ausente en la cabecera.     * RQ-50231
001600* 11/07/1989 GFORRI       RQ-05011 Permite hasta 25 pares de    * RQ-50231
001700*                         columnas a cotejar (antes 10).        * RQ-50231
001800* 23/03/1990 LROMER       RQ-05230 Ultimo legajo repetido pisa  * RQ-50231
001900*                         al anterior (antes se rechazaba).     * RQ-50231
002000* 04/11/1991 PACOST       RQ-05601 Aumenta tabla de legajos a   * RQ-50231
002100*                         1000 por fuente (antes 300).          * RQ-50231
002200* 15/06/1993 GFORRI       RQ-06044 Cotejo case-sensitive de     * RQ-50231
002300*                         valores; antes ignoraba mayusculas.   * RQ-50231
002400* 27/02/1995 PACOST       RQ-06390 Tarjeta de control reemplaza * RQ-50231
002500*                         al catalogo de columnas fijo.         * RQ-50231
002600* 09/12/1998 LROMER       RQ-07011 AMPLIACION DE SIGLO (Y2K):   * RQ-50231
002700*                         WS-FECHA-AAMMDD sin impacto, el       * RQ-50231
002800*                         programa no calcula antiguedad.       * RQ-50231
002900* 18/01/1999 LROMER       RQ-07019 Revision post-Y2K, sin       * RQ-50231
003000*                         cambios funcionales.                 *  RQ-50231
003100* 21/08/2001 GFORRI       RQ-07640 Reporte deja de truncar el   * RQ-50231
003200*                         nombre de columna a 20 posiciones.    * RQ-50231
003300* 14/03/2004 MPEREZ       RQ-08215 Agrega mensaje unico "All    * RQ-50231
003400*                         information matches." cuando no hay   * RQ-50231
003500*                         discrepancias de ningun tipo.         * RQ-50231
003600* 30/09/2007 MPEREZ       RQ-08930 Traza opcional por UPSI-0    * RQ-50231
003700*                         para diagnostico de cargas grandes.   * RQ-50231
003800* 06/05/2011 RTORRE       RQ-09477 Sube limite de columnas de   * RQ-50231
003900*                         cabecera de 20 a 30 posiciones.       * RQ-50231
004000* 09/08/2026 MSOLIS       RQ-50231 Reescritura del cotejo con   * RQ-50231
004100*                         tablas NE50TAB0 y tarjeta NE50PARM;   * RQ-50231
004200*                         antes leia dos ISAM de RRHH y Nomina, * RQ-50231
004300*                         ahora lee dos planos QSAM delimitados * RQ-50231
004400*                         por barra vertical, uno por fuente.   * RQ-50231
004410* 09/08/2026 MSOLIS       RQ-50238 Amplia renglon de entrada de * RQ-50238
004420*                         ambas planillas a X(950) para que la  * RQ-50238
004430*                         cabecera admita el maximo de columnas * RQ-50238
004440*                         antes de truncarse en el UNSTRING.    * RQ-50238
004450* 09/08/2026 MSOLIS       RQ-50239 Recorta nombre de columna    * RQ-50239
004460*                         antes del cotejo en mayusculas de     * RQ-50239
004470*                         cabecera y parametro; un espacio al   * RQ-50239
004480*                         borde ya no rompe el cotejo.          * RQ-50239
004500***************************************************************** RQ-50231
004600*                                                                *RQ-50231
004700*          I D E N T I F I C A T I O N  D I V I S I O N         * RQ-50231
004800*                                                                *RQ-50231
004900***************************************************************** RQ-50231
005000 IDENTIFICATION DIVISION.                                         RQ-50231
005100 PROGRAM-ID.  NE50RECN.                                           RQ-50231
005200 AUTHOR. MARIA SOLIS.                                             RQ-50231
005300 INSTALLATION. IBM Z/OS.                                          RQ-50231
005400 DATE-WRITTEN. 13/04/1987.                                        RQ-50231
005500 DATE-COMPILED. 13/04/1987.                                       RQ-50231
005600 SECURITY. CONFIDENTIAL.                                          RQ-50231
005700***************************************************************** RQ-50231
005800*                                                                *RQ-50231
005900*             E N V I R O N M E N T   D I V I S I O N           * RQ-50231
006000*                                                                *RQ-50231
006100***************************************************************** RQ-50231
006200 ENVIRONMENT DIVISION.                                            RQ-50231
006300                                                                  RQ-50231
006400 CONFIGURATION SECTION.                                           RQ-50231
006500 SPECIAL-NAMES.                                                   RQ-50231
006600     C01 IS NE50-TOF                                              RQ-50231
006700     CLASS NE50-CLASE-ALFANUM IS 'A' THRU 'Z' 'a' THRU 'z'        RQ-50231
006800                                  '0' THRU '9' SPACE              RQ-50231
006900     UPSI-0 ON  STATUS IS NE50-TRAZA-ACTIVADA                     RQ-50231
007000            OFF STATUS IS NE50-TRAZA-DESACTIVADA.                 RQ-50231
007100                                                                  RQ-50231
007200 INPUT-OUTPUT SECTION.                                            RQ-50231
007300                                                                  RQ-50231
007400***************************************************************** RQ-50231
007500*              ARCHIVOS INTERVINIENTES EN EL PROCESO            * RQ-50231
007600***************************************************************** RQ-50231
007700 FILE-CONTROL.                                                    RQ-50231
007800                                                                  RQ-50231
007900     SELECT NE50-TARJETA-CTL  ASSIGN       TO TARJETCT            RQ-50231
008000                               ORGANIZATION IS LINE SEQUENTIAL    RQ-50231
008100                               FILE STATUS  IS WS-FS-CTL.         RQ-50231
008200                                                                  RQ-50231
008300     SELECT NE50-ENTRADA-1    ASSIGN       TO ENTRADA1            RQ-50231
008400                               ORGANIZATION IS LINE SEQUENTIAL    RQ-50231
008500                               FILE STATUS  IS WS-FS-E1.          RQ-50231
008600                                                                  RQ-50231
008700     SELECT NE50-ENTRADA-2    ASSIGN       TO ENTRADA2            RQ-50231
008800                               ORGANIZATION IS LINE SEQUENTIAL    RQ-50231
008900                               FILE STATUS  IS WS-FS-E2.          RQ-50231
009000                                                                  RQ-50231
009100     SELECT NE50-SALIDA-RPT   ASSIGN       TO SALIDART            RQ-50231
009200                               ORGANIZATION IS LINE SEQUENTIAL    RQ-50231
009300                               FILE STATUS  IS WS-FS-RPT.         RQ-50231
009400***************************************************************** RQ-50231
009500*                                                                *RQ-50231
009600*                      D A T A   D I V I S I O N                * RQ-50231
009700*                                                                *RQ-50231
009800***************************************************************** RQ-50231
009900 DATA DIVISION.                                                   RQ-50231
010000 FILE SECTION.                                                    RQ-50231
010100                                                                  RQ-50231
010200* TARJETA DE PARAMETROS DEL JOB (VER CPY-NE50PARM PARA LAS        RQ-50231
010300* VISTAS TIPADAS DEL RENGLON, USADAS DESDE WORKING-STORAGE).      RQ-50231
010400 FD  NE50-TARJETA-CTL.                                            RQ-50231
010500 01  NE50-CT-RENGLON-FD.                                          RQ-50231
010550     05  FILLER                        PIC X(80).                 RQ-50231
010600                                                                  RQ-50231
010700* PLANILLA FUENTE 1 (IZQUIERDA). PRIMER RENGLON ES CABECERA,      RQ-50231
010800* LOS SIGUIENTES SON PARES LEGAJO-CAMPO-VALOR SEPARADOS POR '|'.  RQ-50231
010820* 09/08/2026 MSOLIS   RQ-50238  SIN RECORD CONTAINS FIJO: LA      RQ-50238
010830*                     CABECERA PUEDE TRAER HASTA 30 COLUMNAS DE   RQ-50238
010840*                     HASTA 30 POSICIONES SEPARADAS POR '|' (VER  RQ-50238
010850*                     CPY-NE50TAB0 / CPY-NE50PARM); EL RENGLON    RQ-50238
010860*                     DEBE ALCANZAR PARA EL PEOR CASO (30 X 30 +  RQ-50238
010870*                     29 BARRAS = 929, SE DEJA MARGEN A 950).     RQ-50238
010900 FD  NE50-ENTRADA-1.                                              RQ-50231
011000 01  NE50-E1-RENGLON-FD.                                          RQ-50231
011050     05  FILLER                        PIC X(950).                RQ-50238
011100                                                                  RQ-50231
011200* PLANILLA FUENTE 2 (DERECHA). MISMO LAYOUT QUE FUENTE 1, LISTA   RQ-50231
011300* DE COLUMNAS PROPIA.                                             RQ-50231
011400 FD  NE50-ENTRADA-2.                                              RQ-50231
011500 01  NE50-E2-RENGLON-FD.                                          RQ-50231
011550     05  FILLER                        PIC X(950).                RQ-50238
011600                                                                  RQ-50231
011700* REPORTE DE DISCREPANCIAS. UN RENGLON DE TEXTO LIBRE POR         RQ-50231
011800* EVENTO, SIN ENCABEZADOS DE PAGINA NI TOTALES.                   RQ-50231
011900 FD  NE50-SALIDA-RPT.                                             RQ-50231
012000 01  NE50-RPT-RENGLON-FD.                                         RQ-50231
012050     05  FILLER                        PIC X(120).                RQ-50231
012100                                                                  RQ-50231
012200 WORKING-STORAGE SECTION.                                         RQ-50231
012300                                                                  RQ-50231
012400***************************************************************** RQ-50231
012500*                     AREA DE LA TARJETA DE CONTROL             * RQ-50231
012600***************************************************************** RQ-50231
012700 01  WS-TARJETA-CTL-AREA.                                         RQ-50231
012800     COPY NE50PARM.                                               RQ-50231
012900                                                                  RQ-50231
013000***************************************************************** RQ-50231
013100*                 AREA DEL RENGLON EMPLEADO/CAMPO                *RQ-50231
013200***************************************************************** RQ-50231
013300 01  WS-EFR0-AREA.                                                RQ-50231
013400     COPY NE50EFR0.                                               RQ-50231
013500                                                                  RQ-50231
013600***************************************************************** RQ-50231
013700*                  AREA DEL RENGLON DE REPORTE                  * RQ-50231
013800***************************************************************** RQ-50231
013900 01  WS-RPT0-AREA.                                                RQ-50231
014000     COPY NE50RPT0.                                               RQ-50231
014100                                                                  RQ-50231
014200***************************************************************** RQ-50231
014300*              TABLAS EN MEMORIA DE AMBAS FUENTES                *RQ-50231
014400***************************************************************** RQ-50231
014500 01  WS-TAB0-AREA.                                                RQ-50231
014600     COPY NE50TAB0.                                               RQ-50231
014700                                                                  RQ-50231
014800***************************************************************** RQ-50231
014900*                   DEFINICION DE INTERRUPTORES                 * RQ-50231
015000***************************************************************** RQ-50231
015100 01  WS-SWITCHES.                                                 RQ-50231
015200     05  WS-FIN-FUENTE OCCURS 2 TIMES     PIC X(01) VALUE 'N'.    RQ-50231
015300         88  WS-88-FIN-FUENTE                       VALUE 'S'.    RQ-50231
015400     05  WS-HALLADO-DISCREPANCIA          PIC X(01) VALUE 'N'.    RQ-50231
015500         88  WS-88-HALLADO-DISCREPANCIA             VALUE 'S'.    RQ-50231
015600     05  WS-COLUMNA-NO-HALLADA            PIC X(01) VALUE 'N'.    RQ-50231
015700         88  WS-88-COLUMNA-NO-HALLADA               VALUE 'S'.    RQ-50231
015800     05  WS-MISMATCH-EMPLEADO             PIC X(01) VALUE 'N'.    RQ-50231
015900         88  WS-88-MISMATCH-EMPLEADO                VALUE 'S'.    RQ-50231
015950     05  FILLER                           PIC X(04).              RQ-50231
016000                                                                  RQ-50231
016100***************************************************************** RQ-50231
016200*                 DEFINICION DE ESTADOS DE ARCHIVO               *RQ-50231
016300***************************************************************** RQ-50231
016400 01  WS-FILE-STATUS-AREA.                                         RQ-50231
016500     05  WS-FS-CTL                        PIC X(02).              RQ-50231
016600         88  WS-88-FS-CTL-OK                        VALUE '00'.   RQ-50231
016700     05  WS-FS-E1                         PIC X(02).              RQ-50231
016800         88  WS-88-FS-E1-OK                         VALUE '00'.   RQ-50231
016900     05  WS-FS-E2                         PIC X(02).              RQ-50231
017000         88  WS-88-FS-E2-OK                         VALUE '00'.   RQ-50231
017100     05  WS-FS-RPT                        PIC X(02).              RQ-50231
017200         88  WS-88-FS-RPT-OK                        VALUE '00'.   RQ-50231
017250     05  FILLER                           PIC X(04).              RQ-50231
017300                                                                  RQ-50231
017400***************************************************************** RQ-50231
017500*                    DEFINICION DE CONSTANTES                   * RQ-50231
017600***************************************************************** RQ-50231
017700 01  WS-CONSTANTES.                                               RQ-50231
017800     05  WS-CT-1                          PIC S9(04) COMP         RQ-50231
017900                                           VALUE 1.               RQ-50231
018000     05  WS-CT-CERO                       PIC S9(04) COMP         RQ-50231
018100                                           VALUE 0.               RQ-50231
018200     05  WS-CT-RC-ABEND                   PIC S9(04) COMP         RQ-50231
018300                                           VALUE 16.              RQ-50231
018350     05  FILLER                           PIC X(04).              RQ-50231
018400                                                                  RQ-50231
018500***************************************************************** RQ-50231
018600*              DEFINICION DE CONTADORES Y SUBINDICES            * RQ-50231
018700***************************************************************** RQ-50231
018800 77  WS-FTE-BUSCAR                        PIC S9(04) COMP.        RQ-50231
018900 77  WS-ID-BUSCADO                        PIC X(20).              RQ-50231
019000 77  WS-POS-HALLADA                       PIC S9(04) COMP.        RQ-50231
019100 77  WS-SUB-EMP                           PIC S9(04) COMP.        RQ-50231
019200 77  WS-SUB-FTE                           PIC S9(04) COMP.        RQ-50231
019300 77  WS-SUB-CAB                           PIC S9(04) COMP.        RQ-50231
019400 77  WS-SUB-COL                           PIC S9(04) COMP.        RQ-50231
019500 77  WS-SUB-PAR                           PIC S9(04) COMP.        RQ-50231
019600 77  WS-COL-POS-PARM                      PIC S9(04) COMP.        RQ-50231
019700 77  WS-CMP-A                             PIC X(30).              RQ-50231
019800 77  WS-CMP-B                             PIC X(30).              RQ-50231
019900 77  WS-REC-LARGO                         PIC S9(04) COMP.        RQ-50231
020000 77  WS-REC-POS-INI                       PIC S9(04) COMP.        RQ-50231
020100 77  WS-REC-POS-FIN                       PIC S9(04) COMP.        RQ-50231
020300 77  WS-CANT-LEIDAS-1                     PIC S9(06) COMP         RQ-50231
020400                                           VALUE 0.               RQ-50231
020500 77  WS-CANT-LEIDAS-2                     PIC S9(06) COMP         RQ-50231
020600                                           VALUE 0.               RQ-50231
020700 77  WS-CANT-ESCRITAS                     PIC S9(06) COMP         RQ-50231
020800                                           VALUE 0.               RQ-50231
020900                                                                  RQ-50231
021000***************************************************************** RQ-50231
021100*                     AREA DE RECORTE DE TEXTO                  * RQ-50231
021200***************************************************************** RQ-50231
021300 01  WS-RECORTAR-AREA.                                            RQ-50231
021400     05  WS-RECORTAR-ENTRADA              PIC X(50).              RQ-50231
021500     05  WS-RECORTAR-SALIDA               PIC X(50).              RQ-50231
021550     05  FILLER                           PIC X(04).              RQ-50231
021600                                                                  RQ-50231
021700***************************************************************** RQ-50231
021800*                    AREA DE FECHA DE PROCESO                   * RQ-50231
021900***************************************************************** RQ-50231
022000 01  WS-FECHA-PROCESO.                                            RQ-50231
022100     05  WS-FECHA-AAMMDD                  PIC 9(06).              RQ-50231
022200     05  FILLER                           PIC X(04).              RQ-50231
022300                                                                  RQ-50231
022400***************************************************************** RQ-50231
022500*                                                                *RQ-50231
022600*              P R O C E D U R E   D I V I S I O N              * RQ-50231
022700*                                                                *RQ-50231
022800***************************************************************** RQ-50231
022900 PROCEDURE DIVISION.                                              RQ-50231
023000***************************************************************** RQ-50231
023100*                        0000-MAINLINE                          * RQ-50231
023200***************************************************************** RQ-50231
023300 0000-MAINLINE.                                                   RQ-50231
023400                                                                  RQ-50231
023500     PERFORM 1000-INICIO                                          RQ-50231
023600        THRU 1000-INICIO-EXIT                                     RQ-50231
023700                                                                  RQ-50231
023800     PERFORM 2000-CARGAR-FUENTE                                   RQ-50231
023900        THRU 2000-CARGAR-FUENTE-EXIT                              RQ-50231
024000        VARYING WS-SUB-FTE FROM 1 BY 1                            RQ-50231
024100        UNTIL WS-SUB-FTE > 2                                      RQ-50231
024200                                                                  RQ-50231
024300     PERFORM 3000-COMPARAR                                        RQ-50231
024400        THRU 3000-COMPARAR-EXIT                                   RQ-50231
024500                                                                  RQ-50231
024600     PERFORM 4000-FIN.                                            RQ-50231
024700                                                                  RQ-50231
024800***************************************************************** RQ-50231
024900*                           1000-INICIO                         * RQ-50231
025000***************************************************************** RQ-50231
025100* ABRE LOS CUATRO ARCHIVOS DEL JOB Y CARGA LA TARJETA DE        * RQ-50231
025200* PARAMETROS (RQ-06390: REEMPLAZA EL CATALOGO FIJO DE COLUMNAS).* RQ-50231
025300***************************************************************** RQ-50231
025400 1000-INICIO.                                                     RQ-50231
025500                                                                  RQ-50231
025600     ACCEPT WS-FECHA-AAMMDD              FROM DATE                RQ-50231
025700                                                                  RQ-50231
025800     INITIALIZE WS-TAB0-AREA                                      RQ-50231
025900     INITIALIZE WS-SWITCHES                                       RQ-50231
026000                                                                  RQ-50231
026100     OPEN INPUT  NE50-TARJETA-CTL                                 RQ-50231
026200     IF NOT WS-88-FS-CTL-OK                                       RQ-50231
026300        DISPLAY 'NE50RECN - ERROR ABRIENDO TARJETCT: ' WS-FS-CTL  RQ-50231
026400        PERFORM 9000-ABEND-JOB                                    RQ-50231
026500     END-IF                                                       RQ-50231
026600                                                                  RQ-50231
026700     OPEN INPUT  NE50-ENTRADA-1                                   RQ-50231
026800     IF NOT WS-88-FS-E1-OK                                        RQ-50231
026900        DISPLAY 'NE50RECN - ERROR ABRIENDO ENTRADA1: ' WS-FS-E1   RQ-50231
027000        PERFORM 9000-ABEND-JOB                                    RQ-50231
027100     END-IF                                                       RQ-50231
027200                                                                  RQ-50231
027300     OPEN INPUT  NE50-ENTRADA-2                                   RQ-50231
027400     IF NOT WS-88-FS-E2-OK                                        RQ-50231
027500        DISPLAY 'NE50RECN - ERROR ABRIENDO ENTRADA2: ' WS-FS-E2   RQ-50231
027600        PERFORM 9000-ABEND-JOB                                    RQ-50231
027700     END-IF                                                       RQ-50231
027800                                                                  RQ-50231
027900     OPEN OUTPUT NE50-SALIDA-RPT                                  RQ-50231
028000     IF NOT WS-88-FS-RPT-OK                                       RQ-50231
028100        DISPLAY 'NE50RECN - ERROR ABRIENDO SALIDART: ' WS-FS-RPT  RQ-50231
028200        PERFORM 9000-ABEND-JOB                                    RQ-50231
028300     END-IF                                                       RQ-50231
028400                                                                  RQ-50231
028500     PERFORM 1100-LEER-TARJETA-CTL                                RQ-50231
028600        THRU 1100-LEER-TARJETA-CTL-EXIT.                          RQ-50231
028700                                                                  RQ-50231
028800***************************************************************** RQ-50231
028900*                        1000-INICIO-EXIT                       * RQ-50231
029000***************************************************************** RQ-50231
029100 1000-INICIO-EXIT.                                                RQ-50231
029200     EXIT.                                                        RQ-50231
029300                                                                  RQ-50231
029400***************************************************************** RQ-50231
029500*                     1100-LEER-TARJETA-CTL                     * RQ-50231
029600***************************************************************** RQ-50231
029700* RENGLON 1 = NOMBRE DE LA COLUMNA CLAVE (LEGAJO); RENGLON 2 =  * RQ-50231
029800* CANTIDAD DE PARES DE COLUMNAS; N RENGLONES SIGUIENTES = LOS   * RQ-50231
029900* PARES COLUMNA-FUENTE-1 / COLUMNA-FUENTE-2, POSICION A         * RQ-50231
030000* POSICION.                                                     * RQ-50231
030100***************************************************************** RQ-50231
030200 1100-LEER-TARJETA-CTL.                                           RQ-50231
030300                                                                  RQ-50231
030400     READ NE50-TARJETA-CTL INTO CT00-RENGLON                      RQ-50231
030500          AT END                                                  RQ-50231
030600          DISPLAY 'NE50RECN - TARJETA DE CONTROL VACIA'           RQ-50231
030700          PERFORM 9000-ABEND-JOB                                  RQ-50231
030800     END-READ                                                     RQ-50231
030900                                                                  RQ-50231
031000     IF NOT CT00-88-TIPO-ID                                       RQ-50231
031100        DISPLAY 'NE50RECN - PRIMER RENGLON DEBE SER TIPO ID  '    RQ-50231
031200        PERFORM 9000-ABEND-JOB                                    RQ-50231
031300     END-IF                                                       RQ-50231
031400                                                                  RQ-50231
031500     IF CT00-ID-NOMBRE-COLUMNA IS NOT NE50-CLASE-ALFANUM          RQ-50231
031600        DISPLAY 'NE50RECN - NOMBRE DE COLUMNA CLAVE INVALIDO'     RQ-50231
031700        PERFORM 9000-ABEND-JOB                                    RQ-50231
031800     END-IF                                                       RQ-50231
031900                                                                  RQ-50231
031950     MOVE CT00-ID-NOMBRE-COLUMNA          TO PARM-ID-NOMBRE-      RQ-50231
032000-                                            COLUMNA              RQ-50231
032100                                                                  RQ-50231
032200     READ NE50-TARJETA-CTL INTO CT00-RENGLON                      RQ-50231
032300          AT END                                                  RQ-50231
032400          DISPLAY 'NE50RECN - FALTA RENGLON DE CANTIDAD'          RQ-50231
032500          PERFORM 9000-ABEND-JOB                                  RQ-50231
032600     END-READ                                                     RQ-50231
032700                                                                  RQ-50231
032800     IF NOT CT00-88-TIPO-CANTIDAD                                 RQ-50231
032900        DISPLAY 'NE50RECN - SEGUNDO RENGLON DEBE SER TIPO CT '    RQ-50231
033000        PERFORM 9000-ABEND-JOB                                    RQ-50231
033100     END-IF                                                       RQ-50231
033200                                                                  RQ-50231
033300     MOVE CT00-CANTIDAD-PARES-ALFA        TO PARM-CANTIDAD-PARES  RQ-50231
033400                                                                  RQ-50231
033500     PERFORM 1110-LEER-UN-PAR                                     RQ-50231
033600        THRU 1110-LEER-UN-PAR-EXIT                                RQ-50231
033700        VARYING WS-SUB-PAR FROM 1 BY 1                            RQ-50231
033800        UNTIL WS-SUB-PAR > PARM-CANTIDAD-PARES.                   RQ-50231
033900                                                                  RQ-50231
034000***************************************************************** RQ-50231
034100*                   1100-LEER-TARJETA-CTL-EXIT                  * RQ-50231
034200***************************************************************** RQ-50231
034300 1100-LEER-TARJETA-CTL-EXIT.                                      RQ-50231
034400     EXIT.                                                        RQ-50231
034500                                                                  RQ-50231
034600***************************************************************** RQ-50231
034700*                       1110-LEER-UN-PAR                        * RQ-50231
034800***************************************************************** RQ-50231
034900 1110-LEER-UN-PAR.                                                RQ-50231
035000                                                                  RQ-50231
035100     READ NE50-TARJETA-CTL INTO CT00-RENGLON                      RQ-50231
035200          AT END                                                  RQ-50231
035300          DISPLAY 'NE50RECN - FALTAN RENGLONES DE PARES'          RQ-50231
035400          PERFORM 9000-ABEND-JOB                                  RQ-50231
035500     END-READ                                                     RQ-50231
035600                                                                  RQ-50231
035700     IF NOT CT00-88-TIPO-PAR                                      RQ-50231
035800        DISPLAY 'NE50RECN - RENGLON DE PAR MAL TIPADO'            RQ-50231
035900        PERFORM 9000-ABEND-JOB                                    RQ-50231
036000     END-IF                                                       RQ-50231
036100                                                                  RQ-50231
036200     MOVE CT00-PAR-COLUMNA-FUENTE1  TO PARM-COLUMNA(1, WS-SUB-    RQ-50231
036300-                                       PAR)                      RQ-50231
036400     MOVE CT00-PAR-COLUMNA-FUENTE2  TO PARM-COLUMNA(2, WS-SUB-    RQ-50231
036500-                                       PAR).                     RQ-50231
036600                                                                  RQ-50231
036700***************************************************************** RQ-50231
036800*                     1110-LEER-UN-PAR-EXIT                     * RQ-50231
036900***************************************************************** RQ-50231
037000 1110-LEER-UN-PAR-EXIT.                                           RQ-50231
037100     EXIT.                                                        RQ-50231
037200                                                                  RQ-50231
037300***************************************************************** RQ-50231
037400*                      2000-CARGAR-FUENTE                       * RQ-50231
037500***************************************************************** RQ-50231
037600* UNIDAD DE CARGA, IMPLEMENTADA UNA SOLA VEZ Y EJECUTADA PARA   * RQ-50231
037700* WS-SUB-FTE = 1 (PLANILLA IZQUIERDA) Y LUEGO PARA WS-SUB-FTE = * RQ-50231
037800* 2 (PLANILLA DERECHA). CARGA CABECERA, VALIDA COLUMNAS Y LUEGO * RQ-50231
037900* CARGA LOS RENGLONES DE DETALLE DE LA FUENTE INDICADA.         * RQ-50231
038000***************************************************************** RQ-50231
038100 2000-CARGAR-FUENTE.                                              RQ-50231
038200                                                                  RQ-50231
038300     PERFORM 2100-LEER-CABECERA                                   RQ-50231
038400        THRU 2100-LEER-CABECERA-EXIT                              RQ-50231
038500                                                                  RQ-50231
038600     PERFORM 2200-LEER-DETALLE                                    RQ-50231
038700        THRU 2200-LEER-DETALLE-EXIT                               RQ-50231
038800        UNTIL WS-88-FIN-FUENTE(WS-SUB-FTE)                        RQ-50231
038900                                                                  RQ-50231
039000     IF NE50-TRAZA-ACTIVADA                                       RQ-50231
039100        DISPLAY 'NE50RECN - FUENTE ' WS-SUB-FTE ' CARGO '         RQ-50231
039200                 TAB0-CANT-EMPLEADOS(WS-SUB-FTE) ' LEGAJOS'       RQ-50231
039300     END-IF.                                                      RQ-50231
039400                                                                  RQ-50231
039500***************************************************************** RQ-50231
039600*                    2000-CARGAR-FUENTE-EXIT                    * RQ-50231
039700***************************************************************** RQ-50231
039800 2000-CARGAR-FUENTE-EXIT.                                         RQ-50231
039900     EXIT.                                                        RQ-50231
040000                                                                  RQ-50231
040100***************************************************************** RQ-50231
040200*                      2100-LEER-CABECERA                       * RQ-50231
040300***************************************************************** RQ-50231
040400* LEE EL PRIMER RENGLON DE LA FUENTE (LISTA DE NOMBRES DE       * RQ-50231
040500* COLUMNA SEPARADOS POR '|') Y VALIDA QUE LA COLUMNA CLAVE Y    * RQ-50231
040600* TODAS LAS COLUMNAS PEDIDAS EN LA TARJETA ESTEN PRESENTES.     * RQ-50231
040700* SU AUSENCIA ES FALLA DURA: EL JOB NO INTENTA EL COTEJO.       * RQ-50231
040800***************************************************************** RQ-50231
040900 2100-LEER-CABECERA.                                              RQ-50231
041000                                                                  RQ-50231
041100     EVALUATE WS-SUB-FTE                                          RQ-50231
041200         WHEN 1                                                   RQ-50231
041300            READ NE50-ENTRADA-1                                   RQ-50231
041400                 AT END                                           RQ-50231
041500                 DISPLAY 'NE50RECN - FUENTE 1 SIN CABECERA'       RQ-50231
041600                 PERFORM 9000-ABEND-JOB                           RQ-50231
041700            END-READ                                              RQ-50231
042000         WHEN 2                                                   RQ-50231
042100            READ NE50-ENTRADA-2                                   RQ-50231
042200                 AT END                                           RQ-50231
042300                 DISPLAY 'NE50RECN - FUENTE 2 SIN CABECERA'       RQ-50231
042400                 PERFORM 9000-ABEND-JOB                           RQ-50231
042500            END-READ                                              RQ-50231
042600     END-EVALUATE                                                 RQ-50231
042700                                                                  RQ-50231
042800     EVALUATE WS-SUB-FTE                                          RQ-50231
042900         WHEN 1                                                   RQ-50231
043000            UNSTRING NE50-E1-RENGLON-FD DELIMITED BY '|'          RQ-50231
043100                 INTO TAB0-COL-CABECERA(1, 01)                    RQ-50231
043200                      TAB0-COL-CABECERA(1, 02)                    RQ-50231
043300                      TAB0-COL-CABECERA(1, 03)                    RQ-50231
043400                      TAB0-COL-CABECERA(1, 04)                    RQ-50231
043500                      TAB0-COL-CABECERA(1, 05)                    RQ-50231
043600                      TAB0-COL-CABECERA(1, 06)                    RQ-50231
043700                      TAB0-COL-CABECERA(1, 07)                    RQ-50231
043800                      TAB0-COL-CABECERA(1, 08)                    RQ-50231
043900                      TAB0-COL-CABECERA(1, 09)                    RQ-50231
044000                      TAB0-COL-CABECERA(1, 10)                    RQ-50231
044100                      TAB0-COL-CABECERA(1, 11)                    RQ-50231
044200                      TAB0-COL-CABECERA(1, 12)                    RQ-50231
044300                      TAB0-COL-CABECERA(1, 13)                    RQ-50231
044400                      TAB0-COL-CABECERA(1, 14)                    RQ-50231
044500                      TAB0-COL-CABECERA(1, 15)                    RQ-50231
044600                      TAB0-COL-CABECERA(1, 16)                    RQ-50231
044700                      TAB0-COL-CABECERA(1, 17)                    RQ-50231
044800                      TAB0-COL-CABECERA(1, 18)                    RQ-50231
044900                      TAB0-COL-CABECERA(1, 19)                    RQ-50231
045000                      TAB0-COL-CABECERA(1, 20)                    RQ-50231
045100                      TAB0-COL-CABECERA(1, 21)                    RQ-50231
045200                      TAB0-COL-CABECERA(1, 22)                    RQ-50231
045300                      TAB0-COL-CABECERA(1, 23)                    RQ-50231
045400                      TAB0-COL-CABECERA(1, 24)                    RQ-50231
045500                      TAB0-COL-CABECERA(1, 25)                    RQ-50231
045600                      TAB0-COL-CABECERA(1, 26)                    RQ-50231
045700                      TAB0-COL-CABECERA(1, 27)                    RQ-50231
045800                      TAB0-COL-CABECERA(1, 28)                    RQ-50231
045900                      TAB0-COL-CABECERA(1, 29)                    RQ-50231
046000                      TAB0-COL-CABECERA(1, 30)                    RQ-50231
046100                 TALLYING IN TAB0-CANT-COL-CABECERA(1)            RQ-50231
046200            END-UNSTRING                                          RQ-50231
046300         WHEN 2                                                   RQ-50231
046400            UNSTRING NE50-E2-RENGLON-FD DELIMITED BY '|'          RQ-50231
046500                 INTO TAB0-COL-CABECERA(2, 01)                    RQ-50231
046600                      TAB0-COL-CABECERA(2, 02)                    RQ-50231
046700                      TAB0-COL-CABECERA(2, 03)                    RQ-50231
046800                      TAB0-COL-CABECERA(2, 04)                    RQ-50231
046900                      TAB0-COL-CABECERA(2, 05)                    RQ-50231
047000                      TAB0-COL-CABECERA(2, 06)                    RQ-50231
047100                      TAB0-COL-CABECERA(2, 07)                    RQ-50231
047200                      TAB0-COL-CABECERA(2, 08)                    RQ-50231
047300                      TAB0-COL-CABECERA(2, 09)                    RQ-50231
047400                      TAB0-COL-CABECERA(2, 10)                    RQ-50231
047500                      TAB0-COL-CABECERA(2, 11)                    RQ-50231
047600                      TAB0-COL-CABECERA(2, 12)                    RQ-50231
047700                      TAB0-COL-CABECERA(2, 13)                    RQ-50231
047800                      TAB0-COL-CABECERA(2, 14)                    RQ-50231
047900                      TAB0-COL-CABECERA(2, 15)                    RQ-50231
048000                      TAB0-COL-CABECERA(2, 16)                    RQ-50231
048100                      TAB0-COL-CABECERA(2, 17)                    RQ-50231
048200                      TAB0-COL-CABECERA(2, 18)                    RQ-50231
048300                      TAB0-COL-CABECERA(2, 19)                    RQ-50231
048400                      TAB0-COL-CABECERA(2, 20)                    RQ-50231
048500                      TAB0-COL-CABECERA(2, 21)                    RQ-50231
048600                      TAB0-COL-CABECERA(2, 22)                    RQ-50231
048700                      TAB0-COL-CABECERA(2, 23)                    RQ-50231
048800                      TAB0-COL-CABECERA(2, 24)                    RQ-50231
048900                      TAB0-COL-CABECERA(2, 25)                    RQ-50231
049000                      TAB0-COL-CABECERA(2, 26)                    RQ-50231
049100                      TAB0-COL-CABECERA(2, 27)                    RQ-50231
049200                      TAB0-COL-CABECERA(2, 28)                    RQ-50231
049300                      TAB0-COL-CABECERA(2, 29)                    RQ-50231
049400                      TAB0-COL-CABECERA(2, 30)                    RQ-50231
049500                 TALLYING IN TAB0-CANT-COL-CABECERA(2)            RQ-50231
049600            END-UNSTRING                                          RQ-50231
049700     END-EVALUATE                                                 RQ-50231
049800                                                                  RQ-50231
049900     MOVE PARM-ID-NOMBRE-COLUMNA          TO WS-CMP-B             RQ-50231
050000     PERFORM 2110-VALIDAR-COLUMNA                                 RQ-50231
050100        THRU 2110-VALIDAR-COLUMNA-EXIT                            RQ-50231
050200     IF WS-88-COLUMNA-NO-HALLADA                                  RQ-50231
050300        DISPLAY 'NE50RECN - COLUMNA CLAVE NO HALLADA EN '         RQ-50231
050400                 'FUENTE ' WS-SUB-FTE                             RQ-50231
050500        PERFORM 9000-ABEND-JOB                                    RQ-50231
050600     END-IF                                                       RQ-50231
050700                                                                  RQ-50231
050800     PERFORM 2120-VALIDAR-UN-PAR                                  RQ-50231
050900        THRU 2120-VALIDAR-UN-PAR-EXIT                             RQ-50231
051000        VARYING WS-SUB-COL FROM 1 BY 1                            RQ-50231
051100        UNTIL WS-SUB-COL > PARM-CANTIDAD-PARES.                   RQ-50231
051200                                                                  RQ-50231
051300***************************************************************** RQ-50231
051400*                    2100-LEER-CABECERA-EXIT                    * RQ-50231
051500***************************************************************** RQ-50231
051600 2100-LEER-CABECERA-EXIT.                                         RQ-50231
051700     EXIT.                                                        RQ-50231
051800                                                                  RQ-50231
051900***************************************************************** RQ-50231
052000*                       2110-VALIDAR-COLUMNA                    * RQ-50231
052100***************************************************************** RQ-50231
052200* BUSCA WS-CMP-B (YA CARGADO POR EL LLAMADOR) EN LA CABECERA DE * RQ-50231
052300* LA FUENTE WS-SUB-FTE, SIN DISTINGUIR MAYUSCULAS/MINUSCULAS.   * RQ-50231
052400* DEJA WS-88-COLUMNA-NO-HALLADA ENCENDIDO SI NO APARECE.        * RQ-50231
052500***************************************************************** RQ-50231
052600 2110-VALIDAR-COLUMNA.                                            RQ-50231
052700                                                                  RQ-50231
052800     MOVE 'N'                             TO WS-COLUMNA-NO-       RQ-50231
052900-                                            HALLADA              RQ-50231
053000     MOVE 0                               TO WS-POS-HALLADA       RQ-50231
053100     PERFORM 8200-PASAR-A-MAYUSCULAS                              RQ-50231
053200        THRU 8200-PASAR-A-MAYUSCULAS-EXIT                         RQ-50231
053300                                                                  RQ-50231
053400     PERFORM 2115-BUSCAR-EN-CABECERA                              RQ-50231
053500        THRU 2115-BUSCAR-EN-CABECERA-EXIT                         RQ-50231
053600        VARYING WS-SUB-CAB FROM 1 BY 1                            RQ-50231
053700        UNTIL WS-SUB-CAB > TAB0-CANT-COL-CABECERA(WS-SUB-FTE)     RQ-50231
053800           OR WS-POS-HALLADA NOT = 0                              RQ-50231
053900                                                                  RQ-50231
054000     IF WS-POS-HALLADA = 0                                        RQ-50231
054100        MOVE 'S'                          TO WS-COLUMNA-NO-       RQ-50231
054200-                                            HALLADA              RQ-50231
054300     END-IF.                                                      RQ-50231
054400                                                                  RQ-50231
054500***************************************************************** RQ-50231
054600*                  2110-VALIDAR-COLUMNA-EXIT                    * RQ-50231
054700***************************************************************** RQ-50231
054800 2110-VALIDAR-COLUMNA-EXIT.                                       RQ-50231
054900     EXIT.                                                        RQ-50231
055000                                                                  RQ-50231
055100***************************************************************** RQ-50231
055200*                    2115-BUSCAR-EN-CABECERA                    * RQ-50231
055300***************************************************************** RQ-50231
055400 2115-BUSCAR-EN-CABECERA.                                         RQ-50231
055500                                                                  RQ-50231
055600     MOVE TAB0-COL-CABECERA(WS-SUB-FTE, WS-SUB-CAB) TO WS-CMP-A   RQ-50231
055650     PERFORM 8220-RECORTAR-CMP-A                                  RQ-50239
055660        THRU 8220-RECORTAR-CMP-A-EXIT                             RQ-50239
055700     PERFORM 8210-MAYUSCULAS-DE-A                                 RQ-50231
055800        THRU 8210-MAYUSCULAS-DE-A-EXIT                            RQ-50231
055900                                                                  RQ-50231
056000     IF WS-CMP-A = WS-CMP-B                                       RQ-50231
056100        MOVE WS-SUB-CAB                   TO WS-POS-HALLADA       RQ-50231
056200     END-IF.                                                      RQ-50231
056300                                                                  RQ-50231
056400***************************************************************** RQ-50231
056500*                2115-BUSCAR-EN-CABECERA-EXIT                   * RQ-50231
056600***************************************************************** RQ-50231
056700 2115-BUSCAR-EN-CABECERA-EXIT.                                    RQ-50231
056800     EXIT.                                                        RQ-50231
056900                                                                  RQ-50231
057000***************************************************************** RQ-50231
057100*                     2120-VALIDAR-UN-PAR                       * RQ-50231
057200***************************************************************** RQ-50231
057300 2120-VALIDAR-UN-PAR.                                             RQ-50231
057400                                                                  RQ-50231
057500     MOVE PARM-COLUMNA(WS-SUB-FTE, WS-SUB-COL) TO WS-CMP-B        RQ-50231
057600     PERFORM 2110-VALIDAR-COLUMNA                                 RQ-50231
057700        THRU 2110-VALIDAR-COLUMNA-EXIT                            RQ-50231
057800                                                                  RQ-50231
057900     IF WS-88-COLUMNA-NO-HALLADA                                  RQ-50231
058000        DISPLAY 'NE50RECN - COLUMNA ' WS-CMP-B                    RQ-50231
058100                 ' NO HALLADA EN FUENTE ' WS-SUB-FTE              RQ-50231
058200        PERFORM 9000-ABEND-JOB                                    RQ-50231
058300     END-IF.                                                      RQ-50231
058400                                                                  RQ-50231
058500***************************************************************** RQ-50231
058600*                   2120-VALIDAR-UN-PAR-EXIT                    * RQ-50231
058700***************************************************************** RQ-50231
058800 2120-VALIDAR-UN-PAR-EXIT.                                        RQ-50231
058900     EXIT.                                                        RQ-50231
059000                                                                  RQ-50231
059100***************************************************************** RQ-50231
059200*                      2200-LEER-DETALLE                        * RQ-50231
059300***************************************************************** RQ-50231
059400* LEE UN RENGLON LEGAJO|CAMPO|VALOR. LEGAJO EN BLANCO SE        * RQ-50231
059500* DESCARTA CON AVISO (NO GENERA REGISTRO). CAMPOS QUE NO ESTAN  * RQ-50231
059600* EN LA LISTA DE COLUMNAS PEDIDAS PARA ESTA FUENTE SE IGNORAN.  * RQ-50231
059700***************************************************************** RQ-50231
059800 2200-LEER-DETALLE.                                               RQ-50231
059900                                                                  RQ-50231
060000     EVALUATE WS-SUB-FTE                                          RQ-50231
060100         WHEN 1                                                   RQ-50231
060200            READ NE50-ENTRADA-1                                   RQ-50231
060300                 AT END                                           RQ-50231
060400                 SET WS-88-FIN-FUENTE(WS-SUB-FTE) TO TRUE         RQ-50231
060500                 NOT AT END                                       RQ-50231
060600                 ADD WS-CT-1 TO WS-CANT-LEIDAS-1                  RQ-50231
060700                 UNSTRING NE50-E1-RENGLON-FD DELIMITED BY '|'     RQ-50231
060800                      INTO EFR0-EMP-ID                            RQ-50231
060900                           EFR0-FIELD-NAME                        RQ-50231
061000                           EFR0-FIELD-VALUE                       RQ-50231
061100                 END-UNSTRING                                     RQ-50231
061200            END-READ                                              RQ-50231
061300         WHEN 2                                                   RQ-50231
061400            READ NE50-ENTRADA-2                                   RQ-50231
061500                 AT END                                           RQ-50231
061600                 SET WS-88-FIN-FUENTE(WS-SUB-FTE) TO TRUE         RQ-50231
061700                 NOT AT END                                       RQ-50231
061800                 ADD WS-CT-1 TO WS-CANT-LEIDAS-2                  RQ-50231
061900                 UNSTRING NE50-E2-RENGLON-FD DELIMITED BY '|'     RQ-50231
062000                      INTO EFR0-EMP-ID                            RQ-50231
062100                           EFR0-FIELD-NAME                        RQ-50231
062200                           EFR0-FIELD-VALUE                       RQ-50231
062300                 END-UNSTRING                                     RQ-50231
062400            END-READ                                              RQ-50231
062500     END-EVALUATE                                                 RQ-50231
062600                                                                  RQ-50231
062700     IF NOT WS-88-FIN-FUENTE(WS-SUB-FTE)                          RQ-50231
062800        MOVE EFR0-EMP-ID                  TO WS-RECORTAR-         RQ-50231
062900-                                            ENTRADA              RQ-50231
063000        PERFORM 8000-RECORTAR                                     RQ-50231
063100           THRU 8000-RECORTAR-EXIT                                RQ-50231
063200        IF WS-REC-LARGO = 0                                       RQ-50231
063300           DISPLAY 'NE50RECN - AVISO: LEGAJO EN BLANCO EN '       RQ-50231
063400                    'FUENTE ' WS-SUB-FTE ', RENGLON DESCARTADO'   RQ-50231
063500        ELSE                                                      RQ-50231
063600           MOVE SPACES                    TO WS-ID-BUSCADO        RQ-50231
063700           MOVE WS-RECORTAR-SALIDA(1:WS-REC-LARGO) TO             RQ-50231
063800                                              WS-ID-BUSCADO(1:    RQ-50231
063900                                              WS-REC-LARGO)       RQ-50231
064000           PERFORM 2300-ALTA-EMPLEADO                             RQ-50231
064100              THRU 2300-ALTA-EMPLEADO-EXIT                        RQ-50231
064200        END-IF                                                    RQ-50231
064300     END-IF.                                                      RQ-50231
064400                                                                  RQ-50231
064500***************************************************************** RQ-50231
064600*                    2200-LEER-DETALLE-EXIT                     * RQ-50231
064700***************************************************************** RQ-50231
064800 2200-LEER-DETALLE-EXIT.                                          RQ-50231
064900     EXIT.                                                        RQ-50231
065000                                                                  RQ-50231
065100***************************************************************** RQ-50231
065200*                     2300-ALTA-EMPLEADO                        * RQ-50231
065300***************************************************************** RQ-50231
065400* DA DE ALTA EL LEGAJO EN LA TABLA DE LA FUENTE ACTUAL SI ES    * RQ-50231
065500* NUEVO, O REUTILIZA LA OCURRENCIA EXISTENTE (ULTIMO RENGLON    * RQ-50231
065600* PISA AL ANTERIOR - RQ-05230). LUEGO GUARDA EL VALOR DEL       * RQ-50231
065700* CAMPO EN LA POSICION QUE LE CORRESPONDA SEGUN LA TARJETA.     * RQ-50231
065800***************************************************************** RQ-50231
065900 2300-ALTA-EMPLEADO.                                              RQ-50231
066000                                                                  RQ-50231
066100     MOVE WS-SUB-FTE                      TO WS-FTE-BUSCAR        RQ-50231
066300     PERFORM 8300-BUSCAR-ID-EN-FUENTE                             RQ-50231
066400        THRU 8300-BUSCAR-ID-EN-FUENTE-EXIT                        RQ-50231
066500                                                                  RQ-50231
066600     IF WS-POS-HALLADA = 0                                        RQ-50231
066700        ADD WS-CT-1 TO TAB0-CANT-EMPLEADOS(WS-SUB-FTE)            RQ-50231
066800        MOVE TAB0-CANT-EMPLEADOS(WS-SUB-FTE) TO WS-SUB-EMP        RQ-50231
066900        MOVE WS-ID-BUSCADO   TO TAB0-EMP-ID(WS-SUB-FTE, WS-SUB-   RQ-50231
067000-                                EMP)                             RQ-50231
067100     ELSE                                                         RQ-50231
067200        MOVE WS-POS-HALLADA               TO WS-SUB-EMP           RQ-50231
067300     END-IF                                                       RQ-50231
067400                                                                  RQ-50231
067500     PERFORM 2320-BUSCAR-COLUMNA-PARM                             RQ-50231
067600        THRU 2320-BUSCAR-COLUMNA-PARM-EXIT                        RQ-50231
067700                                                                  RQ-50231
067800     IF WS-COL-POS-PARM NOT = 0                                   RQ-50231
067900        MOVE EFR0-FIELD-VALUE TO WS-RECORTAR-ENTRADA              RQ-50231
068000        PERFORM 8000-RECORTAR                                     RQ-50231
068100           THRU 8000-RECORTAR-EXIT                                RQ-50231
068200        MOVE SPACES  TO TAB0-VALOR(WS-SUB-FTE, WS-SUB-EMP,        RQ-50231
068300                                    WS-COL-POS-PARM)              RQ-50231
068400        MOVE WS-RECORTAR-SALIDA TO TAB0-VALOR(WS-SUB-FTE,         RQ-50231
068500                                    WS-SUB-EMP, WS-COL-POS-PARM)  RQ-50231
068600     END-IF.                                                      RQ-50231
068700                                                                  RQ-50231
068800***************************************************************** RQ-50231
068900*                  2300-ALTA-EMPLEADO-EXIT                      * RQ-50231
069000***************************************************************** RQ-50231
069100 2300-ALTA-EMPLEADO-EXIT.                                         RQ-50231
069200     EXIT.                                                        RQ-50231
069300                                                                  RQ-50231
069400***************************************************************** RQ-50231
069500*                 2320-BUSCAR-COLUMNA-PARM                      * RQ-50231
069600***************************************************************** RQ-50231
069700* UBICA LA POSICION (1..N) DEL CAMPO EFR0-FIELD-NAME DENTRO DE  * RQ-50231
069800* LA LISTA DE COLUMNAS PEDIDAS PARA LA FUENTE ACTUAL, SIN       * RQ-50231
069900* DISTINGUIR MAYUSCULAS/MINUSCULAS. CERO SI NO ESTA PEDIDO.     * RQ-50231
070000***************************************************************** RQ-50231
070100 2320-BUSCAR-COLUMNA-PARM.                                        RQ-50231
070200                                                                  RQ-50231
070300     MOVE 0                               TO WS-COL-POS-PARM      RQ-50231
070400     MOVE EFR0-FIELD-NAME                 TO WS-CMP-B             RQ-50231
070500     PERFORM 8200-PASAR-A-MAYUSCULAS                              RQ-50239
070600        THRU 8200-PASAR-A-MAYUSCULAS-EXIT                         RQ-50239
070700                                                                  RQ-50231
070800     PERFORM 2325-COMPARAR-UNA-COLUMNA                            RQ-50231
070900        THRU 2325-COMPARAR-UNA-COLUMNA-EXIT                       RQ-50231
071000        VARYING WS-SUB-COL FROM 1 BY 1                            RQ-50231
071100        UNTIL WS-SUB-COL > PARM-CANTIDAD-PARES                    RQ-50231
071200           OR WS-COL-POS-PARM NOT = 0.                            RQ-50231
071300                                                                  RQ-50231
071400***************************************************************** RQ-50231
071500*              2320-BUSCAR-COLUMNA-PARM-EXIT                    * RQ-50231
071600***************************************************************** RQ-50231
071700 2320-BUSCAR-COLUMNA-PARM-EXIT.                                   RQ-50231
071800     EXIT.                                                        RQ-50231
071900                                                                  RQ-50231
072000***************************************************************** RQ-50231
072100*               2325-COMPARAR-UNA-COLUMNA                       * RQ-50231
072200***************************************************************** RQ-50231
072300 2325-COMPARAR-UNA-COLUMNA.                                       RQ-50231
072400                                                                  RQ-50231
072500     MOVE PARM-COLUMNA(WS-SUB-FTE, WS-SUB-COL) TO WS-CMP-A        RQ-50231
072550     PERFORM 8220-RECORTAR-CMP-A                                  RQ-50239
072560        THRU 8220-RECORTAR-CMP-A-EXIT                             RQ-50239
072600     PERFORM 8210-MAYUSCULAS-DE-A                                 RQ-50231
072700        THRU 8210-MAYUSCULAS-DE-A-EXIT                            RQ-50231
072800                                                                  RQ-50231
072900     IF WS-CMP-A = WS-CMP-B                                       RQ-50231
073000        MOVE WS-SUB-COL                   TO WS-COL-POS-PARM      RQ-50231
073100     END-IF.                                                      RQ-50231
073200                                                                  RQ-50231
073300***************************************************************** RQ-50231
073400*             2325-COMPARAR-UNA-COLUMNA-EXIT                    * RQ-50231
073500***************************************************************** RQ-50231
073600 2325-COMPARAR-UNA-COLUMNA-EXIT.                                  RQ-50231
073700     EXIT.                                                        RQ-50231
073800                                                                  RQ-50231
073900***************************************************************** RQ-50231
074000*                        3000-COMPARAR                          * RQ-50231
074100***************************************************************** RQ-50231
074200* MOTOR DE COTEJO. RECORRE PRIMERO LA FUENTE 1 (FALTANTES EN 2  * RQ-50231
074300* Y DISCREPANCIAS DE CAMPO), LUEGO LA FUENTE 2 (FALTANTES EN 1) * RQ-50231
074400* Y POR ULTIMO EMITE EL MENSAJE DE COINCIDENCIA TOTAL SI NO SE  * RQ-50231
074500* REGISTRO NINGUN EVENTO.                                       * RQ-50231
074600***************************************************************** RQ-50231
074700 3000-COMPARAR.                                                   RQ-50231
074800                                                                  RQ-50231
074900     PERFORM 3100-BARRIDO-FUENTE-1                                RQ-50231
075000        THRU 3100-BARRIDO-FUENTE-1-EXIT                           RQ-50231
075100        VARYING WS-SUB-EMP FROM 1 BY 1                            RQ-50231
075200        UNTIL WS-SUB-EMP > TAB0-CANT-EMPLEADOS(1)                 RQ-50231
075300                                                                  RQ-50231
075400     PERFORM 3200-BARRIDO-FUENTE-2                                RQ-50231
075500        THRU 3200-BARRIDO-FUENTE-2-EXIT                           RQ-50231
075600        VARYING WS-SUB-EMP FROM 1 BY 1                            RQ-50231
075700        UNTIL WS-SUB-EMP > TAB0-CANT-EMPLEADOS(2)                 RQ-50231
075800                                                                  RQ-50231
075900     PERFORM 3300-TODO-COINCIDE                                   RQ-50231
076000        THRU 3300-TODO-COINCIDE-EXIT.                             RQ-50231
076100                                                                  RQ-50231
076200***************************************************************** RQ-50231
076300*                      3000-COMPARAR-EXIT                       * RQ-50231
076400***************************************************************** RQ-50231
076500 3000-COMPARAR-EXIT.                                              RQ-50231
076600     EXIT.                                                        RQ-50231
076700                                                                  RQ-50231
076800***************************************************************** RQ-50231
076900*                   3100-BARRIDO-FUENTE-1                       * RQ-50231
077000***************************************************************** RQ-50231
077100 3100-BARRIDO-FUENTE-1.                                           RQ-50231
077200                                                                  RQ-50231
077300     MOVE 2                               TO WS-FTE-BUSCAR        RQ-50231
077400     MOVE TAB0-EMP-ID(1, WS-SUB-EMP)      TO WS-ID-BUSCADO        RQ-50231
077500     PERFORM 8300-BUSCAR-ID-EN-FUENTE                             RQ-50231
077600        THRU 8300-BUSCAR-ID-EN-FUENTE-EXIT                        RQ-50231
077700                                                                  RQ-50231
077800     IF WS-POS-HALLADA = 0                                        RQ-50231
077900        MOVE TAB0-EMP-ID(1, WS-SUB-EMP)   TO WS-RECORTAR-         RQ-50231
078000-                                            ENTRADA(1:20)        RQ-50231
078100        MOVE SPACES  TO WS-RECORTAR-ENTRADA(21:30)                RQ-50231
078200        PERFORM 8000-RECORTAR                                     RQ-50231
078300           THRU 8000-RECORTAR-EXIT                                RQ-50231
078400        STRING 'ID ' DELIMITED BY SIZE                            RQ-50231
078500               WS-RECORTAR-SALIDA(1:WS-REC-LARGO) DELIMITED BY    RQ-50231
078600                                                      SIZE        RQ-50231
078700               ' is missing in the second spreadsheet.'           RQ-50231
078800                                    DELIMITED BY SIZE             RQ-50231
078900            INTO RPT0-MSG-TEXT                                    RQ-50231
079000        MOVE 'S'                          TO WS-HALLADO-          RQ-50231
079100-                                            DISCREPANCIA         RQ-50231
079200        PERFORM 9500-ESCRIBIR-RENGLON                             RQ-50231
079300           THRU 9500-ESCRIBIR-RENGLON-EXIT                        RQ-50231
079400     ELSE                                                         RQ-50231
079500        PERFORM 3120-COMPARAR-CAMPOS                              RQ-50231
079600           THRU 3120-COMPARAR-CAMPOS-EXIT                         RQ-50231
079700        IF WS-88-MISMATCH-EMPLEADO                                RQ-50231
079800           PERFORM 3130-EMITIR-MISMATCH                           RQ-50231
079900              THRU 3130-EMITIR-MISMATCH-EXIT                      RQ-50231
080000        END-IF                                                    RQ-50231
080100     END-IF.                                                      RQ-50231
080200                                                                  RQ-50231
080300***************************************************************** RQ-50231
080400*                 3100-BARRIDO-FUENTE-1-EXIT                    * RQ-50231
080500***************************************************************** RQ-50231
080600 3100-BARRIDO-FUENTE-1-EXIT.                                      RQ-50231
080700     EXIT.                                                        RQ-50231
080800                                                                  RQ-50231
080900***************************************************************** RQ-50231
081000*                   3120-COMPARAR-CAMPOS                        * RQ-50231
081100***************************************************************** RQ-50231
081200* COMPARA LOS N PARES DE VALORES DEL LEGAJO WS-SUB-EMP (FUENTE  * RQ-50231
081300* 1) CONTRA WS-POS-HALLADA (FUENTE 2). TEXTO EXACTO, SENSIBLE A * RQ-50231
081400* MAYUSCULAS, YA RECORTADO EN LA CARGA.                         * RQ-50231
081500***************************************************************** RQ-50231
081600 3120-COMPARAR-CAMPOS.                                            RQ-50231
081700                                                                  RQ-50231
081800     MOVE 'N'                             TO WS-MISMATCH-         RQ-50231
081900-                                            EMPLEADO             RQ-50231
082000                                                                  RQ-50231
082100     PERFORM 3125-COMPARAR-UN-PAR                                 RQ-50231
082200        THRU 3125-COMPARAR-UN-PAR-EXIT                            RQ-50231
082300        VARYING WS-SUB-COL FROM 1 BY 1                            RQ-50231
082400        UNTIL WS-SUB-COL > PARM-CANTIDAD-PARES.                   RQ-50231
082500                                                                  RQ-50231
082600***************************************************************** RQ-50231
082700*                 3120-COMPARAR-CAMPOS-EXIT                     * RQ-50231
082800***************************************************************** RQ-50231
082900 3120-COMPARAR-CAMPOS-EXIT.                                       RQ-50231
083000     EXIT.                                                        RQ-50231
083100                                                                  RQ-50231
083200***************************************************************** RQ-50231
083300*                   3125-COMPARAR-UN-PAR                        * RQ-50231
083400***************************************************************** RQ-50231
083500 3125-COMPARAR-UN-PAR.                                            RQ-50231
083600                                                                  RQ-50231
083700     IF TAB0-VALOR(1, WS-SUB-EMP, WS-SUB-COL) NOT =               RQ-50231
083800        TAB0-VALOR(2, WS-POS-HALLADA, WS-SUB-COL)                 RQ-50231
083900        MOVE 'S'                          TO WS-MISMATCH-         RQ-50231
084000-                                            EMPLEADO             RQ-50231
084100     END-IF.                                                      RQ-50231
084200                                                                  RQ-50231
084300***************************************************************** RQ-50231
084400*                3125-COMPARAR-UN-PAR-EXIT                      * RQ-50231
084500***************************************************************** RQ-50231
084600 3125-COMPARAR-UN-PAR-EXIT.                                       RQ-50231
084700     EXIT.                                                        RQ-50231
084800                                                                  RQ-50231
084900***************************************************************** RQ-50231
085000*                   3130-EMITIR-MISMATCH                        * RQ-50231
085100***************************************************************** RQ-50231
085200* TODOS LOS PARES SE INFORMAN PARA UN LEGAJO CON DISCREPANCIA,  * RQ-50231
085300* NO SOLO EL PRIMERO QUE DIFIERE (RQ-04512).                    * RQ-50231
085400***************************************************************** RQ-50231
085500 3130-EMITIR-MISMATCH.                                            RQ-50231
085600                                                                  RQ-50231
085700     MOVE TAB0-EMP-ID(1, WS-SUB-EMP)      TO WS-RECORTAR-         RQ-50231
085800-                                            ENTRADA(1:20)        RQ-50231
085900     MOVE SPACES  TO WS-RECORTAR-ENTRADA(21:30)                   RQ-50231
086000     PERFORM 8000-RECORTAR                                        RQ-50231
086100        THRU 8000-RECORTAR-EXIT                                   RQ-50231
086200     STRING 'Mismatch found for ID ' DELIMITED BY SIZE            RQ-50231
086300            WS-RECORTAR-SALIDA(1:WS-REC-LARGO) DELIMITED BY SIZE  RQ-50231
086400            ':' DELIMITED BY SIZE                                 RQ-50231
086500         INTO RPT0-MSG-TEXT                                       RQ-50231
086600     MOVE 'S'                             TO WS-HALLADO-          RQ-50231
086700-                                            DISCREPANCIA         RQ-50231
086800     PERFORM 9500-ESCRIBIR-RENGLON                                RQ-50231
086900        THRU 9500-ESCRIBIR-RENGLON-EXIT                           RQ-50231
087000                                                                  RQ-50231
087100     PERFORM 3135-EMITIR-UN-PAR                                   RQ-50231
087200        THRU 3135-EMITIR-UN-PAR-EXIT                              RQ-50231
087300        VARYING WS-SUB-COL FROM 1 BY 1                            RQ-50231
087400        UNTIL WS-SUB-COL > PARM-CANTIDAD-PARES.                   RQ-50231
087500                                                                  RQ-50231
087600***************************************************************** RQ-50231
087700*                 3130-EMITIR-MISMATCH-EXIT                     * RQ-50231
087800***************************************************************** RQ-50231
087900 3130-EMITIR-MISMATCH-EXIT.                                       RQ-50231
088000     EXIT.                                                        RQ-50231
088100                                                                  RQ-50231
088200***************************************************************** RQ-50231
088300*                    3135-EMITIR-UN-PAR                         * RQ-50231
088400***************************************************************** RQ-50231
088500 3135-EMITIR-UN-PAR.                                              RQ-50231
088600                                                                  RQ-50231
088700     STRING '  ' DELIMITED BY SIZE                                RQ-50231
088800            PARM-COLUMNA(1, WS-SUB-COL)     DELIMITED BY '  '     RQ-50231
088900            ' vs '                          DELIMITED BY SIZE     RQ-50231
089000            PARM-COLUMNA(2, WS-SUB-COL)     DELIMITED BY '  '     RQ-50231
089100            ': '                            DELIMITED BY SIZE     RQ-50231
089200            TAB0-VALOR(1, WS-SUB-EMP, WS-SUB-COL)                 RQ-50231
089300                                             DELIMITED BY '  '    RQ-50231
089400            ' vs '                          DELIMITED BY SIZE     RQ-50231
089500            TAB0-VALOR(2, WS-POS-HALLADA, WS-SUB-COL)             RQ-50231
089600                                             DELIMITED BY '  '    RQ-50231
089700         INTO RPT0-MSG-TEXT                                       RQ-50231
089800     PERFORM 9500-ESCRIBIR-RENGLON                                RQ-50231
089900        THRU 9500-ESCRIBIR-RENGLON-EXIT.                          RQ-50231
090000                                                                  RQ-50231
090100***************************************************************** RQ-50231
090200*                  3135-EMITIR-UN-PAR-EXIT                      * RQ-50231
090300***************************************************************** RQ-50231
090400 3135-EMITIR-UN-PAR-EXIT.                                         RQ-50231
090500     EXIT.                                                        RQ-50231
090600                                                                  RQ-50231
090700***************************************************************** RQ-50231
090800*                   3200-BARRIDO-FUENTE-2                       * RQ-50231
090900***************************************************************** RQ-50231
091000 3200-BARRIDO-FUENTE-2.                                           RQ-50231
091100                                                                  RQ-50231
091200     MOVE 1                               TO WS-FTE-BUSCAR        RQ-50231
091300     MOVE TAB0-EMP-ID(2, WS-SUB-EMP)      TO WS-ID-BUSCADO        RQ-50231
091400     PERFORM 8300-BUSCAR-ID-EN-FUENTE                             RQ-50231
091500        THRU 8300-BUSCAR-ID-EN-FUENTE-EXIT                        RQ-50231
091600                                                                  RQ-50231
091700     IF WS-POS-HALLADA = 0                                        RQ-50231
091800        MOVE TAB0-EMP-ID(2, WS-SUB-EMP)   TO WS-RECORTAR-         RQ-50231
091900-                                            ENTRADA(1:20)        RQ-50231
092000        MOVE SPACES  TO WS-RECORTAR-ENTRADA(21:30)                RQ-50231
092100        PERFORM 8000-RECORTAR                                     RQ-50231
092200           THRU 8000-RECORTAR-EXIT                                RQ-50231
092300        STRING 'ID ' DELIMITED BY SIZE                            RQ-50231
092400               WS-RECORTAR-SALIDA(1:WS-REC-LARGO) DELIMITED BY    RQ-50231
092500                                                      SIZE        RQ-50231
092600               ' is missing in the first spreadsheet.'            RQ-50231
092700                                    DELIMITED BY SIZE             RQ-50231
092800            INTO RPT0-MSG-TEXT                                    RQ-50231
092900        MOVE 'S'                          TO WS-HALLADO-          RQ-50231
093000-                                            DISCREPANCIA         RQ-50231
093100        PERFORM 9500-ESCRIBIR-RENGLON                             RQ-50231
093200           THRU 9500-ESCRIBIR-RENGLON-EXIT                        RQ-50231
093300     END-IF.                                                      RQ-50231
093400                                                                  RQ-50231
093500***************************************************************** RQ-50231
093600*                 3200-BARRIDO-FUENTE-2-EXIT                    * RQ-50231
093700***************************************************************** RQ-50231
093800 3200-BARRIDO-FUENTE-2-EXIT.                                      RQ-50231
093900     EXIT.                                                        RQ-50231
094000                                                                  RQ-50231
094100***************************************************************** RQ-50231
094200*                   3300-TODO-COINCIDE                          * RQ-50231
094300***************************************************************** RQ-50231
094400 3300-TODO-COINCIDE.                                              RQ-50231
094500                                                                  RQ-50231
094600     IF NOT WS-88-HALLADO-DISCREPANCIA                            RQ-50231
094700        MOVE 'All information matches.'   TO RPT0-MSG-TEXT        RQ-50231
094800        PERFORM 9500-ESCRIBIR-RENGLON                             RQ-50231
094900           THRU 9500-ESCRIBIR-RENGLON-EXIT                        RQ-50231
095000     END-IF.                                                      RQ-50231
095100                                                                  RQ-50231
095200***************************************************************** RQ-50231
095300*                 3300-TODO-COINCIDE-EXIT                       * RQ-50231
095400***************************************************************** RQ-50231
095500 3300-TODO-COINCIDE-EXIT.                                         RQ-50231
095600     EXIT.                                                        RQ-50231
095700                                                                  RQ-50231
095800***************************************************************** RQ-50231
095900*                            4000-FIN                           * RQ-50231
096000***************************************************************** RQ-50231
096100 4000-FIN.                                                        RQ-50231
096200                                                                  RQ-50231
096300     PERFORM 4100-ESCRIBE-ESTADISTICAS                            RQ-50231
096400        THRU 4100-ESCRIBE-ESTADISTICAS-EXIT                       RQ-50231
096500                                                                  RQ-50231
096600     CLOSE NE50-TARJETA-CTL                                       RQ-50231
096700           NE50-ENTRADA-1                                         RQ-50231
096800           NE50-ENTRADA-2                                         RQ-50231
096900           NE50-SALIDA-RPT                                        RQ-50231
097000                                                                  RQ-50231
097100     STOP RUN.                                                    RQ-50231
097200                                                                  RQ-50231
097300***************************************************************** RQ-50231
097400*                  4100-ESCRIBE-ESTADISTICAS                    * RQ-50231
097500***************************************************************** RQ-50231
097600 4100-ESCRIBE-ESTADISTICAS.                                       RQ-50231
097700                                                                  RQ-50231
097800     DISPLAY '*************************************************'  RQ-50231
097900     DISPLAY '*  NE50RECN - COTEJO DE LEGAJOS - ' WS-FECHA-       RQ-50231
098000              AAMMDD                                              RQ-50231
098100     DISPLAY '*  RENGLONES LEIDOS  FUENTE 1 : ' WS-CANT-LEIDAS-1  RQ-50231
098200     DISPLAY '*  RENGLONES LEIDOS  FUENTE 2 : ' WS-CANT-LEIDAS-2  RQ-50231
098300     DISPLAY '*  RENGLONES ESCRITOS REPORTE : ' WS-CANT-          RQ-50231
098400              ESCRITAS                                            RQ-50231
098500     DISPLAY '*************************************************'  RQ-50231
098600                                                                  RQ-50231
098700     IF NE50-TRAZA-ACTIVADA                                       RQ-50231
098800        DISPLAY '*  LEGAJOS FUENTE 1 : ' TAB0-CANT-EMPLEADOS(1)   RQ-50231
098900        DISPLAY '*  LEGAJOS FUENTE 2 : ' TAB0-CANT-EMPLEADOS(2)   RQ-50231
099000     END-IF.                                                      RQ-50231
099100                                                                  RQ-50231
099200***************************************************************** RQ-50231
099300*                4100-ESCRIBE-ESTADISTICAS-EXIT                 * RQ-50231
099400***************************************************************** RQ-50231
099500 4100-ESCRIBE-ESTADISTICAS-EXIT.                                  RQ-50231
099600     EXIT.                                                        RQ-50231
099700                                                                  RQ-50231
099800***************************************************************** RQ-50231
099900*                        8000-RECORTAR                          * RQ-50231
100000***************************************************************** RQ-50231
100100* RECORTA ESPACIOS A IZQUIERDA Y DERECHA DE WS-RECORTAR-        * RQ-50231
100200* ENTRADA, DEJANDO EL RESULTADO JUSTIFICADO A IZQUIERDA EN      * RQ-50231
100300* WS-RECORTAR-SALIDA Y SU LARGO EN WS-REC-LARGO (CERO SI TODO   * RQ-50231
100400* BLANCOS). SIN FUNCIONES INTRINSECAS, SOLO REFERENCE           * RQ-50231
100500* MODIFICATION, COMO SE ESTILABA ANTES DEL COBOL2002.           * RQ-50231
100600***************************************************************** RQ-50231
100700 8000-RECORTAR.                                                   RQ-50231
100800                                                                  RQ-50231
100900     MOVE SPACES                          TO WS-RECORTAR-SALIDA   RQ-50231
101000     MOVE 0                               TO WS-REC-LARGO         RQ-50231
101100     MOVE 1                               TO WS-REC-POS-INI       RQ-50231
101200                                                                  RQ-50231
101300     PERFORM 8010-AVANZAR-INICIO                                  RQ-50231
101400        THRU 8010-AVANZAR-INICIO-EXIT                             RQ-50231
101500        UNTIL WS-REC-POS-INI > 50                                 RQ-50231
101600           OR WS-RECORTAR-ENTRADA(WS-REC-POS-INI:1) NOT = SPACE   RQ-50231
101700                                                                  RQ-50231
101800     IF WS-REC-POS-INI <= 50                                      RQ-50231
101900        MOVE 50                           TO WS-REC-POS-FIN       RQ-50231
102000        PERFORM 8020-RETROCEDER-FIN                               RQ-50231
102100           THRU 8020-RETROCEDER-FIN-EXIT                          RQ-50231
102200           UNTIL WS-REC-POS-FIN < WS-REC-POS-INI                  RQ-50231
102300              OR WS-RECORTAR-ENTRADA(WS-REC-POS-FIN:1) NOT =      RQ-50231
102400                                                          SPACE   RQ-50231
102500        COMPUTE WS-REC-LARGO = WS-REC-POS-FIN - WS-REC-POS-INI    RQ-50231
102600                              + WS-CT-1                           RQ-50231
102700        MOVE WS-RECORTAR-ENTRADA(WS-REC-POS-INI:WS-REC-LARGO)     RQ-50231
102800                                 TO WS-RECORTAR-SALIDA(1:WS-REC-  RQ-50231
102900                                    LARGO)                        RQ-50231
103000     END-IF.                                                      RQ-50231
103100                                                                  RQ-50231
103200***************************************************************** RQ-50231
103300*                      8000-RECORTAR-EXIT                       * RQ-50231
103400***************************************************************** RQ-50231
103500 8000-RECORTAR-EXIT.                                              RQ-50231
103600     EXIT.                                                        RQ-50231
103700                                                                  RQ-50231
103800***************************************************************** RQ-50231
103900*                    8010-AVANZAR-INICIO                        * RQ-50231
104000***************************************************************** RQ-50231
104100 8010-AVANZAR-INICIO.                                             RQ-50231
104200                                                                  RQ-50231
104300     ADD WS-CT-1                          TO WS-REC-POS-INI.      RQ-50231
104400                                                                  RQ-50231
104500***************************************************************** RQ-50231
104600*                 8010-AVANZAR-INICIO-EXIT                      * RQ-50231
104700***************************************************************** RQ-50231
104800 8010-AVANZAR-INICIO-EXIT.                                        RQ-50231
104900     EXIT.                                                        RQ-50231
105000                                                                  RQ-50231
105100***************************************************************** RQ-50231
105200*                   8020-RETROCEDER-FIN                         * RQ-50231
105300***************************************************************** RQ-50231
105400 8020-RETROCEDER-FIN.                                             RQ-50231
105500                                                                  RQ-50231
105600     SUBTRACT WS-CT-1                     FROM WS-REC-POS-FIN.    RQ-50231
105700                                                                  RQ-50231
105800***************************************************************** RQ-50231
105900*                8020-RETROCEDER-FIN-EXIT                       * RQ-50231
106000***************************************************************** RQ-50231
106100 8020-RETROCEDER-FIN-EXIT.                                        RQ-50231
106200     EXIT.                                                        RQ-50231
106300                                                                  RQ-50231
106400***************************************************************** RQ-50231
106500*                  8200-PASAR-A-MAYUSCULAS                      * RQ-50231
106600***************************************************************** RQ-50231
106700* RECORTA Y PASA WS-CMP-B A MAYUSCULAS. EL RECORTE (RQ-50239)   * RQ-50239
106800* EVITA QUE UN NOMBRE DE COLUMNA CON ESPACIOS AL BORDE FALLE EL * RQ-50239
106900* COTEJO; SIN FUNCTION UPPER-CASE, POR INSPECT ... CONVERTING.  * RQ-50239
107000***************************************************************** RQ-50231
107100 8200-PASAR-A-MAYUSCULAS.                                         RQ-50231
107200                                                                  RQ-50231
107250     PERFORM 8225-RECORTAR-CMP-B                                  RQ-50239
107260        THRU 8225-RECORTAR-CMP-B-EXIT                             RQ-50239
107300     PERFORM 8210-MAYUSCULAS-DE-B                                 RQ-50231
107400        THRU 8210-MAYUSCULAS-DE-B-EXIT.                           RQ-50231
107500                                                                  RQ-50231
107600***************************************************************** RQ-50231
107700*               8200-PASAR-A-MAYUSCULAS-EXIT                    * RQ-50231
107800***************************************************************** RQ-50231
107900 8200-PASAR-A-MAYUSCULAS-EXIT.                                    RQ-50231
108000     EXIT.                                                        RQ-50231
108100                                                                  RQ-50231
108200***************************************************************** RQ-50231
108300*                  8210-MAYUSCULAS-DE-A                         * RQ-50231
108400***************************************************************** RQ-50231
108500 8210-MAYUSCULAS-DE-A.                                            RQ-50231
108600                                                                  RQ-50231
108700     INSPECT WS-CMP-A CONVERTING                                  RQ-50231
108800        'abcdefghijklmnopqrstuvwxyz' TO                           RQ-50231
108900        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                             RQ-50231
109000                                                                  RQ-50231
109100***************************************************************** RQ-50231
109200*                8210-MAYUSCULAS-DE-A-EXIT                      * RQ-50231
109300***************************************************************** RQ-50231
109400 8210-MAYUSCULAS-DE-A-EXIT.                                       RQ-50231
109500     EXIT.                                                        RQ-50231
109600                                                                  RQ-50231
109700***************************************************************** RQ-50231
109800*                  8210-MAYUSCULAS-DE-B                         * RQ-50231
109900***************************************************************** RQ-50231
110000 8210-MAYUSCULAS-DE-B.                                            RQ-50231
110100                                                                  RQ-50231
110200     INSPECT WS-CMP-B CONVERTING                                  RQ-50231
110300        'abcdefghijklmnopqrstuvwxyz' TO                           RQ-50231
110400        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                             RQ-50231
110500                                                                  RQ-50231
110600***************************************************************** RQ-50231
110700*                8210-MAYUSCULAS-DE-B-EXIT                      * RQ-50231
110800***************************************************************** RQ-50231
110900 8210-MAYUSCULAS-DE-B-EXIT.                                       RQ-50231
111000     EXIT.                                                        RQ-50231
111100                                                                  RQ-50231
111101***************************************************************** RQ-50239
111102*                  8220-RECORTAR-CMP-A                          * RQ-50239
111103***************************************************************** RQ-50239
111104* RECORTA ESPACIOS DE WS-CMP-A ANTES DEL COTEJO DE NOMBRE DE    * RQ-50239
111105* COLUMNA (RQ-50239). REUTILIZA 8000-RECORTAR SOBRE UNA COPIA   * RQ-50239
111106* DE 50 POSICIONES, YA QUE WS-CMP-A ES DE SOLO 30.              * RQ-50239
111107***************************************************************** RQ-50239
111108 8220-RECORTAR-CMP-A.                                             RQ-50239
111109                                                                  RQ-50239
111110     MOVE SPACES                    TO WS-RECORTAR-ENTRADA        RQ-50239
111111     MOVE WS-CMP-A                  TO WS-RECORTAR-ENTRADA(1:30)  RQ-50239
111112     PERFORM 8000-RECORTAR                                        RQ-50239
111113        THRU 8000-RECORTAR-EXIT                                   RQ-50239
111114                                                                  RQ-50239
111115     MOVE SPACES                    TO WS-CMP-A                   RQ-50239
111116     IF WS-REC-LARGO NOT = 0                                      RQ-50239
111117        MOVE WS-RECORTAR-SALIDA(1:WS-REC-LARGO)                   RQ-50239
111118                                 TO WS-CMP-A(1:WS-REC-LARGO)      RQ-50239
111119     END-IF.                                                      RQ-50239
111120                                                                  RQ-50239
111121***************************************************************** RQ-50239
111122*                8220-RECORTAR-CMP-A-EXIT                       * RQ-50239
111123***************************************************************** RQ-50239
111124 8220-RECORTAR-CMP-A-EXIT.                                        RQ-50239
111125     EXIT.                                                        RQ-50239
111126                                                                  RQ-50239
111127***************************************************************** RQ-50239
111128*                  8225-RECORTAR-CMP-B                          * RQ-50239
111129***************************************************************** RQ-50239
111130* RECORTA ESPACIOS DE WS-CMP-B ANTES DEL COTEJO DE NOMBRE DE    * RQ-50239
111131* COLUMNA (RQ-50239). MISMO PRINCIPIO QUE 8220-RECORTAR-CMP-A.  * RQ-50239
111132***************************************************************** RQ-50239
111133 8225-RECORTAR-CMP-B.                                             RQ-50239
111134                                                                  RQ-50239
111135     MOVE SPACES                    TO WS-RECORTAR-ENTRADA        RQ-50239
111136     MOVE WS-CMP-B                  TO WS-RECORTAR-ENTRADA(1:30)  RQ-50239
111137     PERFORM 8000-RECORTAR                                        RQ-50239
111138        THRU 8000-RECORTAR-EXIT                                   RQ-50239
111139                                                                  RQ-50239
111140     MOVE SPACES                    TO WS-CMP-B                   RQ-50239
111141     IF WS-REC-LARGO NOT = 0                                      RQ-50239
111142        MOVE WS-RECORTAR-SALIDA(1:WS-REC-LARGO)                   RQ-50239
111143                                 TO WS-CMP-B(1:WS-REC-LARGO)      RQ-50239
111144     END-IF.                                                      RQ-50239
111145                                                                  RQ-50239
111146***************************************************************** RQ-50239
111147*                8225-RECORTAR-CMP-B-EXIT                       * RQ-50239
111148***************************************************************** RQ-50239
111149 8225-RECORTAR-CMP-B-EXIT.                                        RQ-50239
111150     EXIT.                                                        RQ-50239
111151                                                                  RQ-50239
111200***************************************************************** RQ-50231
111300*                8300-BUSCAR-ID-EN-FUENTE                       * RQ-50231
111400***************************************************************** RQ-50231
111500* BUSQUEDA GENERICA DE UN LEGAJO (WS-ID-BUSCADO) DENTRO DE LA   * RQ-50231
111600* TABLA DE LA FUENTE WS-FTE-BUSCAR. USADA TANTO PARA DETECTAR   * RQ-50231
111700* LEGAJOS REPETIDOS DURANTE LA CARGA COMO PARA EL COTEJO CRUZADO* RQ-50231
111800* ENTRE FUENTES: LA MISMA RUTINA SIRVE PARA AMBOS CASOS.        * RQ-50231
111900***************************************************************** RQ-50231
112000 8300-BUSCAR-ID-EN-FUENTE.                                        RQ-50231
112100                                                                  RQ-50231
112200     MOVE 0                               TO WS-POS-HALLADA       RQ-50231
112300                                                                  RQ-50231
112400     PERFORM 8310-COMPARAR-UN-LEGAJO                              RQ-50231
112500        THRU 8310-COMPARAR-UN-LEGAJO-EXIT                         RQ-50231
112600        VARYING WS-SUB-EMP FROM 1 BY 1                            RQ-50231
112700        UNTIL WS-SUB-EMP > TAB0-CANT-EMPLEADOS(WS-FTE-BUSCAR)     RQ-50231
112800           OR WS-POS-HALLADA NOT = 0.                             RQ-50231
112900                                                                  RQ-50231
113000***************************************************************** RQ-50231
113100*              8300-BUSCAR-ID-EN-FUENTE-EXIT                    * RQ-50231
113200***************************************************************** RQ-50231
113300 8300-BUSCAR-ID-EN-FUENTE-EXIT.                                   RQ-50231
113400     EXIT.                                                        RQ-50231
113500                                                                  RQ-50231
113600***************************************************************** RQ-50231
113700*                8310-COMPARAR-UN-LEGAJO                        * RQ-50231
113800***************************************************************** RQ-50231
113900 8310-COMPARAR-UN-LEGAJO.                                         RQ-50231
114000                                                                  RQ-50231
114100     IF TAB0-EMP-ID(WS-FTE-BUSCAR, WS-SUB-EMP) = WS-ID-BUSCADO    RQ-50231
114200        MOVE WS-SUB-EMP                   TO WS-POS-HALLADA       RQ-50231
114300     END-IF.                                                      RQ-50231
114400                                                                  RQ-50231
114500***************************************************************** RQ-50231
114600*              8310-COMPARAR-UN-LEGAJO-EXIT                     * RQ-50231
114700***************************************************************** RQ-50231
114800 8310-COMPARAR-UN-LEGAJO-EXIT.                                    RQ-50231
114900     EXIT.                                                        RQ-50231
115000                                                                  RQ-50231
115100***************************************************************** RQ-50231
115200*               9500-ESCRIBIR-RENGLON                           * RQ-50231
115300***************************************************************** RQ-50231
115400 9500-ESCRIBIR-RENGLON.                                           RQ-50231
115500                                                                  RQ-50231
115600     WRITE NE50-RPT-RENGLON-FD             FROM RPT0-MSG-TEXT     RQ-50231
115700     ADD WS-CT-1                          TO WS-CANT-ESCRITAS.    RQ-50231
115800                                                                  RQ-50231
115900***************************************************************** RQ-50231
116000*             9500-ESCRIBIR-RENGLON-EXIT                        * RQ-50231
116100***************************************************************** RQ-50231
116200 9500-ESCRIBIR-RENGLON-EXIT.                                      RQ-50231
116300     EXIT.                                                        RQ-50231
116400                                                                  RQ-50231
116500***************************************************************** RQ-50231
116600*                    9000-ABEND-JOB                             * RQ-50231
116700***************************************************************** RQ-50231
116800* CIERRE DE EMERGENCIA. LA VALIDACION DE COLUMNAS ES UNA FALLA  * RQ-50231
116900* DURA: NO SE INTENTA NINGUN COTEJO SI FALTA UNA COLUMNA        * RQ-50231
117000* PEDIDA O LA COLUMNA CLAVE EN LA CABECERA DE ALGUNA FUENTE.    * RQ-50231
117100***************************************************************** RQ-50231
117200 9000-ABEND-JOB.                                                  RQ-50231
117300                                                                  RQ-50231
117400     MOVE WS-CT-RC-ABEND                  TO RETURN-CODE          RQ-50231
117500     STOP RUN.                                                    RQ-50231
